000100*////////////////// (BOLETAS) /////////////////////////////////*000200
000200****************************************************      *000300
000300*    LAYOUT BOLETA - PREFERENCIAS DE UN VOTANTE            *000400
000400*    ARCHIVO DE ENTRADA: UN NOMBRE POR LINEA, EN ORDEN     *000500
000500*    DE PREFERENCIA (UN ARCHIVO POR BOLETA)                *000600
000600*    LARGO REGISTRO = 30 BYTES                              *000700
000700****************************************************      *000800
000800 01  WS-BALF-RECORD.                                            000900
000900*    POSICION RELATIVA (1:30) NOMBRE EN ESTA POSICION DE ORDEN  001000
001000     03  BALF-NOMBRE             PIC X(30)   VALUE SPACES.      001100
001100                                                                001200
001200*//////////////////////////////////////////////////////////////001300
001300*    TABLA DE BOLETAS EN MEMORIA (SE ARMA A PARTIR DE CADA      001400
001400*    ARCHIVO DE BOLETA LISTADO EN LA PARM; NO ES UN ARCHIVO).   001500
001500*    CADA RENGLON GUARDA EL ORDEN DE PREFERENCIA QUE TODAVIA    001600
001600*    LE QUEDA A LA BOLETA (LOS NOMBRES YA TACHADOS POR UNA      001700
001700*    ELIMINACION O UN GANADOR ANTERIOR SE VAN CORRIENDO).       001800
001800*//////////////////////////////////////////////////////////////001900
001900 01  WS-BALOT-MAX-CANT           PIC 9(04) COMP VALUE 9999.     002000
002000 77  BALOT-CANT-ENTRY            PIC 9(04) COMP VALUE ZEROS.    002100
002100                                                                002200
002200 01  BALOT-TABLA.                                                002300
002300     03  BALOT-ENTRY OCCURS 1 TO 9999 TIMES                      002400
002400                 DEPENDING ON BALOT-CANT-ENTRY                   002500
002500                 INDEXED BY BALOT-IDX.                           002600
002600         05  BALOT-ID            PIC 9(05)   VALUE ZEROS.        002700
002700         05  BALOT-CANT-RANGO    PIC 9(03) COMP VALUE ZEROS.     002800
002800         05  BALOT-RANGOS OCCURS 50 TIMES                        002900
002900                          PIC X(30) VALUE SPACES.                003000
003000*        VISTA ALTERNATIVA: TODO EL ORDEN DE PREFERENCIA COMO   003100
003100*        UN UNICO CAMPO, PARA PROBAR DE UN SOLO GOLPE SI A LA   003200
003200*        BOLETA YA NO LE QUEDA NINGUN NOMBRE (TODO SPACES).     003300
003300         05  BALOT-RANGOS-PLANO REDEFINES BALOT-RANGOS           003400
003400                          PIC X(1500).                           003500
003500         05  BALOT-ACTIVO        PIC X(01)  VALUE 'Y'.           003600
003600             88  BALOT-ES-ACTIVA            VALUE 'Y'.           003700
003700             88  BALOT-ES-VACIA             VALUE 'N'.           003800
003800         05  FILLER              PIC X(09)  VALUE SPACES.        003900
003900*//////////////////////////////////////////////////////////////004000

000100*////////////////// (CANDIDATOS) ///////////////////////////////*000200
000200****************************************************      *000300
000300*    LAYOUT CANDIDATO - PADRON DE POSTULANTES              *000400
000400*    ARCHIVO DE ENTRADA: UN NOMBRE POR LINEA (DDCANDID)     *000500
000500*    LARGO REGISTRO = 30 BYTES                              *000600
000600****************************************************      *000700
000700 01  WS-CANDF-RECORD.                                          000800
000800*    POSICION RELATIVA (1:30) NOMBRE DEL CANDIDATO              000900
000900     03  CANDF-NOMBRE            PIC X(30)   VALUE SPACES.      001000
001000                                                                001100
001100*//////////////////////////////////////////////////////////////001200
001200*    TABLA DE CANDIDATOS EN MEMORIA (SE ARMA A PARTIR DEL        001300
001300*    ARCHIVO DDCANDID; NO ES UN ARCHIVO, VIVE EN WORKING-STORAGE)001400
001400*    CADA RENGLON ES UN CANDIDATO TODAVIA EN CARRERA (ACTIVO)    001500
001500*    O YA ELIMINADO/GANADOR DE UN LUGAR ANTERIOR (INACTIVO).     001600
001600*//////////////////////////////////////////////////////////////001700
001700 01  WS-CANDT-MAX-CANT           PIC 9(03)  COMP  VALUE 99.     001800
001710 77  CANDT-CANT-ENTRY            PIC 9(03)  COMP  VALUE ZEROS.  001810
001800                                                                001900
001900 01  CANDT-TABLA.                                               002000
002000     03  CANDT-ENTRY OCCURS 1 TO 99 TIMES                       002100
002100                 DEPENDING ON CANDT-CANT-ENTRY                  002200
002200                 INDEXED BY CANDT-IDX.                          002300
002300         05  CANDT-NOMBRE        PIC X(30)   VALUE SPACES.      002400
002400*        VISTA ALTERNATIVA: SOLO LA INICIAL, PARA CLASIFICAR    002500
002500*        LISTADOS ALFABETICOS DE PRENSA POR LETRA INICIAL.      002600
002600         05  CANDT-NOMBRE-R  REDEFINES CANDT-NOMBRE.            002700
002700             07  CANDT-NOMBRE-INICIAL   PIC X(01).              002800
002800             07  FILLER                 PIC X(29).              002900
002900         05  CANDT-VOTOS         PIC S9(6) COMP-3 VALUE ZEROS.  003000
003000*        VISTA ALTERNATIVA: BYTES EMPACADOS CRUDOS, PARA        003100
003100*        VOLCADO DE DIAGNOSTICO CUANDO EL CONTEO NO CIERRA.     003200
003200         05  CANDT-VOTOS-CRUDO REDEFINES CANDT-VOTOS PIC X(4).  003300
003300         05  CANDT-ACTIVO        PIC X(01)  VALUE 'Y'.          003400
003400             88  CANDT-ES-ACTIVO            VALUE 'Y'.          003500
003500             88  CANDT-ES-ELIMINADO         VALUE 'N'.          003600
003600         05  FILLER              PIC X(09)  VALUE SPACES.       003700
003700*//////////////////////////////////////////////////////////////003800

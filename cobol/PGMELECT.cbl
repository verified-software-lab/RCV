000100 IDENTIFICATION DIVISION.                                       000100
000200 PROGRAM-ID. PGMELECT.                                          000200
000300 AUTHOR. M. MORALES.                                            000300
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH.               000400
000500 DATE-WRITTEN. 30/07/1992.                                      000500
000600 DATE-COMPILED.                                                 000600
000700 SECURITY.  USO INTERNO - SOLO PERSONAL DE SISTEMAS.            000700
000800*****************************************************************
000900*    PGMELECT - MOTOR DE UNA SOLA ELECCION POR VOTO             *
001000*    PREFERENCIAL (RONDAS DE MAYORIA / ELIMINACION DEL          *
001100*    ULTIMO PUESTO), LLAMADO POR CALL DESDE PGMRCVTB UNA VEZ    *
001200*    POR CADA LUGAR A CUBRIR.                                    *
001300*                                                               *
001400*    RECIBE POR LINKAGE LA COPIA DE TRABAJO DE CANDIDATOS Y     *
001500*    BOLETAS DEL LUGAR QUE SE ESTA ELIGIENDO, RONDA HASTA        *
001600*    ENCONTRAR GANADOR POR MAYORIA O HASTA QUEDARSE SIN          *
001700*    CANDIDATOS ACTIVOS, Y DEVUELVE EL RESULTADO MAS EL          *
001800*    RASTRO DE CADA RONDA PARA QUE PGMRCVTB LO ESCRIBA EN        *
001900*    DDLISTA.                                                    *
002000*                                                               *
002100*    HISTORIAL DE CAMBIOS                                       *
002200*    ------------------------------------------------------    *
002300*    30/07/1992 MLM REQ-1992-033 VERSION INICIAL, FACTORIZADA   *
002400*               DESDE EL CUERPO DE PGMRCVTB.                    *
002500*    14/01/1994 JCA REQ-1994-007 EL TACHADO DE UN CANDIDATO      *
002600*               ELIMINADO CORRE LA LISTA DE PREFERENCIAS DE     *
002700*               LA BOLETA (ANTES SOLO SE MARCABA CON SPACES).   *
002800*    02/05/1996 JCA REQ-1996-012 AUMENTA TOPE DE CANDIDATOS     *
002900*               DE 50 A 99 EN LA COPIA DE TRABAJO.               *
003000*    17/11/1998 SIB Y2K-1998-091 SIN IMPACTO DIRECTO DE FECHA   *
003100*               EN ESTE PROGRAMA; SE DEJA CONSTANCIA POR SER    *
003200*               PARTE DEL MISMO RELEVAMIENTO GENERAL.            *
003300*    14/02/2003 MLM REQ-2003-071 UNA BOLETA SIN PREFERENCIAS    *
003400*               RESTANTES DEJA DE CONTAR COMO ACTIVA PARA LA    *
003500*               MAYORIA (CANT-RANGO EN CERO -> BALOT-ES-VACIA). *
003600*    30/09/2004 MLM REQ-2004-018 LIMPIEZA GENERAL DE COMENTARIOS*
003700*               Y REVISION DE TOPES ANTES DE PASAR A PRODUCCION.*
003800*****************************************************************
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
004000 ENVIRONMENT DIVISION.                                          004000
004100 CONFIGURATION SECTION.                                         004100
004200                                                                 004200
004300 SPECIAL-NAMES.                                                 004300
004400     C01 IS TOP-OF-FORM.                                        004400
004500                                                                 004500
004600 INPUT-OUTPUT SECTION.                                          004600
004700 FILE-CONTROL.                                                  004700
004800                                                                 004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
005000 DATA DIVISION.                                                 005000
005100 FILE SECTION.                                                  005100
005200                                                                 005200
005300 WORKING-STORAGE SECTION.                                       005300
005400*========================*                                     005400
005500*----------- CONTROL DE RONDA -----------------------------     005500
005600 77  WS-STATUS-RONDA          PIC X       VALUE 'N'.            005600
005700     88  WS-RONDA-FIN                     VALUE 'Y'.            005700
005800     88  WS-RONDA-SIGUE                   VALUE 'N'.            005800
005900                                                                 005900
006000 77  WS-STATUS-ENCONTRADO     PIC X       VALUE 'N'.            006000
006100     88  WS-ENCONTRADO                    VALUE 'Y'.            006100
006200     88  WS-NO-ENCONTRADO                 VALUE 'N'.            006200
006300                                                                 006300
006400 77  WS-STATUS-SUMADO         PIC X       VALUE 'N'.            006400
006500     88  WS-SUMADO                        VALUE 'Y'.            006500
006600     88  WS-NO-SUMADO                     VALUE 'N'.            006600
006700                                                                 006700
006800 77  WS-RONDA-NRO             PIC 9(03) COMP  VALUE 1.          006800
006900                                                                 006900
007000*----------- SUBINDICES DE TABLA (COMP) --------------------    007000
007100 77  WS-IDX-C                 PIC 9(03) COMP  VALUE ZEROS.      007100
007200 77  WS-IDX-C2                PIC 9(03) COMP  VALUE ZEROS.      007200
007300 77  WS-IDX-C3                PIC 9(03) COMP  VALUE ZEROS.      007300
007400 77  WS-IDX-B                 PIC 9(04) COMP  VALUE ZEROS.      007400
007500 77  WS-IDX-R                 PIC 9(03) COMP  VALUE ZEROS.      007500
007600 77  WS-IDX-R2                PIC 9(03) COMP  VALUE ZEROS.      007600
007700 77  WS-CORTE-IDX             PIC 9(03) COMP  VALUE ZEROS.      007700
007800 77  WS-VIEJO-CANT            PIC 9(03) COMP  VALUE ZEROS.      007800
007900 77  WS-IDX-E                 PIC 9(03) COMP  VALUE ZEROS.      007900
008000                                                                 008000
008100*----------- ACUMULADORES DE LA RONDA (COMP-3) ----------------  008100
008200 77  WS-BOLETAS-ACTIVAS-CANT  PIC S9(5) COMP-3 VALUE ZEROS.     008200
008300 77  WS-DOBLE-VOTOS           PIC S9(7) COMP-3 VALUE ZEROS.     008300
008400 77  WS-MIN-VOTOS             PIC S9(6) COMP-3 VALUE ZEROS.     008400
008500                                                                 008500
008600*----------- SWAP PARA EL ORDENAMIENTO POR BURBUJA -------------  008600
008700*    (VOTOS DESCENDENTE, NOMBRE ASCENDENTE EN CASO DE EMPATE,   *
008800*    REQ-1992-033; NO SE USA SORT PORQUE EL AREA DE TRABAJO      *
008900*    ES UNA TABLA EN MEMORIA, NO UN ARCHIVO).                    *
009000 77  WS-CANDT-SWAP            PIC X(44)   VALUE SPACES.         009000
009100                                                                 009100
009200*----------- NOMBRE A TACHAR EN LA RONDA DE ELIMINACION -------  009200
009300 77  WS-NOMBRE-A-TACHAR       PIC X(30)   VALUE SPACES.         009300
009400                                                                 009400
009500*----------- ARMADO DE RENGLONES DE SALIDA ----------------      009500
009600 01  WS-LINEA-TEXTO           PIC X(132)  VALUE SPACES.         009600
009700                                                                 009700
009800*    VISTA ALTERNATIVA DE LA LINEA COMO DOS MITADES, PARA       *
009900*    DIAGNOSTICO CUANDO UN NOMBRE QUEDA CORTADO AL ARMAR EL      *
010000*    STRING (SE MIRA POR DUMP, NO SE USA EN LA LOGICA NORMAL).   *
010100 01  WS-LINEA-PARTIDA REDEFINES WS-LINEA-TEXTO.                  010100
010200     03  WS-LINEA-MITAD-1     PIC X(66).                        010200
010300     03  WS-LINEA-MITAD-2     PIC X(66).                        010300
010400                                                                 010400
010500 77  WS-EDIT-3                PIC ZZ9.                          010500
010600 77  WS-EDIT-3-TRIM           PIC X(03)   VALUE SPACES.         010600
010700 77  WS-EDIT-6                PIC ZZZZZ9.                       010700
010800 77  WS-EDIT-6-TRIM           PIC X(06)   VALUE SPACES.         010800
010900 77  WS-ESPACIOS-CANT         PIC 9(02) COMP  VALUE ZEROS.      010900
011000                                                                 011000
011100*//////////////// COPIA DE TRABAJO DE CANDIDATOS //////////////011100
011200*    RECIBIDA DESDE PGMRCVTB; VIVE SOLO MIENTRAS DURA ESTE      *
011300*    LUGAR. SOLO CONTIENE CANDIDATOS ACTIVOS: AL ELIMINAR SE     *
011400*    LOS QUITA DE LA TABLA EN VEZ DE MARCARLOS INACTIVOS.        *
011500     COPY CANDT.                                                011500
011600                                                                 011600
011700*//////////////// COPIA DE TRABAJO DE BOLETAS ///////////////// 011700
011800*    RECIBIDA DESDE PGMRCVTB; SE VA TACHANDO RONDA A RONDA.     *
011900     COPY BALOT.                                                011900
012000                                                                 012000
012100*//////////////// AREA DE COMUNICACION CON PGMRCVTB ////////////012100
012200     COPY ELARE.                                                012200
012300                                                                 012300
012400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
012500 PROCEDURE DIVISION USING LK-NRO-LUGAR                          012500
012600                          CANDT-CANT-ENTRY  CANDT-TABLA          012600
012700                          BALOT-CANT-ENTRY  BALOT-TABLA          012700
012800                          LK-GANADOR-RESULTADO                   012800
012900                          LK-RENGLON-CANT    LK-RENGLONES-TABLA. 012900
013000                                                                 013000
013100 MAIN-PROGRAM-I.                                                013100
013200                                                                 013200
013300     MOVE 1 TO WS-RONDA-NRO.                                    013300
013400     MOVE ZEROS TO RETURN-CODE.                                  013400
013500     SET WS-RONDA-SIGUE TO TRUE.                                013500
013600     MOVE ZEROS TO LK-RENGLON-CANT.                              013600
013700     MOVE SPACES TO LK-GANADOR-NOMBRE.                           013700
013800     MOVE ZEROS TO LK-GANADOR-VOTOS.                             013800
013900     SET LK-NO-HUBO-GANADOR TO TRUE.                             013900
014000                                                                 014000
014100     PERFORM 2000-RONDA-I THRU 2000-RONDA-F UNTIL WS-RONDA-FIN. 014100
014200                                                                 014200
014300 MAIN-PROGRAM-F. GOBACK.                                        014300
014400                                                                 014400
014500*--------------------------------------------------------------*
014600 2000-RONDA-I.                                                  014600
014700                                                                 014700
014800     PERFORM 2100-TALLY-I       THRU 2100-TALLY-F.              014800
014900     PERFORM 2200-ORDENAR-I     THRU 2200-ORDENAR-F.            014900
015000     PERFORM 2300-IMPRIME-RONDA-I THRU 2300-IMPRIME-RONDA-F.    015000
015100     PERFORM 2400-MAYORIA-I     THRU 2400-MAYORIA-F.            015100
015200                                                                 015200
015300     IF WS-RONDA-SIGUE                                          015300
015400        PERFORM 2430-BLANCO-I  THRU 2430-BLANCO-F               015400
015500        PERFORM 2500-ELIMINAR-I THRU 2500-ELIMINAR-F            015500
015600        ADD 1 TO WS-RONDA-NRO                                    015600
015700     END-IF.                                                     015700
015800                                                                 015800
015900 2000-RONDA-F. EXIT.                                            015900
016000                                                                 016000
016100*--------------------------------------------------------------*
016200*    PONE LOS VOTOS EN CERO Y SUMA UN VOTO POR CADA BOLETA      *
016300*    ACTIVA AL CANDIDATO QUE HOY OCUPA SU PRIMERA PREFERENCIA   *
016400*    (POSICION 1, PORQUE LAS ELIMINADAS YA SE CORRIERON).       *
016500 2100-TALLY-I.                                                   016500
016600                                                                 016600
016700     PERFORM 2110-RESET-VOTOS-I THRU 2110-RESET-VOTOS-F         016700
016800          VARYING WS-IDX-C FROM 1 BY 1                          016800
016900          UNTIL WS-IDX-C > CANDT-CANT-ENTRY.                    016900
017000                                                                 017000
017100     MOVE ZEROS TO WS-BOLETAS-ACTIVAS-CANT.                     017100
017200     PERFORM 2150-CONTAR-BOLT-I THRU 2150-CONTAR-BOLT-F         017200
017300          VARYING WS-IDX-B FROM 1 BY 1                          017300
017400          UNTIL WS-IDX-B > BALOT-CANT-ENTRY.                    017400
017500                                                                 017500
017600 2100-TALLY-F. EXIT.                                            017600
017700                                                                 017700
017800 2110-RESET-VOTOS-I.                                             017800
017900                                                                 017900
018000     MOVE ZEROS TO CANDT-VOTOS(WS-IDX-C).                       018000
018100                                                                 018100
018200 2110-RESET-VOTOS-F. EXIT.                                       018200
018300                                                                 018300
018400 2150-CONTAR-BOLT-I.                                             018400
018500                                                                 018500
018600     IF BALOT-ES-ACTIVA(WS-IDX-B) AND                           018600
018700        BALOT-CANT-RANGO(WS-IDX-B) > ZEROS                      018700
018800        ADD 1 TO WS-BOLETAS-ACTIVAS-CANT                         018800
018900        SET WS-NO-SUMADO TO TRUE                                 018900
019000        PERFORM 2160-SUMAR-VOTO-I THRU 2160-SUMAR-VOTO-F        019000
019100             VARYING WS-IDX-C FROM 1 BY 1                       019100
019200             UNTIL WS-IDX-C > CANDT-CANT-ENTRY OR WS-SUMADO      019200
019300     END-IF.                                                     019300
019400                                                                 019400
019500 2150-CONTAR-BOLT-F. EXIT.                                       019500
019600                                                                 019600
019700 2160-SUMAR-VOTO-I.                                              019700
019800                                                                 019800
019900     IF CANDT-NOMBRE(WS-IDX-C) IS EQUAL BALOT-RANGOS(WS-IDX-B,1) 019900
020000        ADD 1 TO CANDT-VOTOS(WS-IDX-C)                          020000
020100        SET WS-SUMADO TO TRUE                                    020100
020200     END-IF.                                                     020200
020300                                                                 020300
020400 2160-SUMAR-VOTO-F. EXIT.                                        020400
020500                                                                 020500
020600*--------------------------------------------------------------*
020700*    ORDENAMIENTO POR BURBUJA: VOTOS DESCENDENTE, Y A IGUAL     *
020800*    VOTOS, NOMBRE ASCENDENTE (REQ-1992-033).                    *
020900 2200-ORDENAR-I.                                                 020900
021000                                                                 021000
021100     PERFORM 2210-PASADA-I THRU 2210-PASADA-F                   021100
021200          VARYING WS-IDX-C FROM 1 BY 1                          021200
021300          UNTIL WS-IDX-C > CANDT-CANT-ENTRY.                    021300
021400                                                                 021400
021500 2200-ORDENAR-F. EXIT.                                          021500
021600                                                                 021600
021700 2210-PASADA-I.                                                  021700
021800                                                                 021800
021900     PERFORM 2220-COMPARAR-I THRU 2220-COMPARAR-F               021900
022000          VARYING WS-IDX-C2 FROM 1 BY 1                         022000
022100          UNTIL WS-IDX-C2 > CANDT-CANT-ENTRY - WS-IDX-C.        022100
022200                                                                 022200
022300 2210-PASADA-F. EXIT.                                            022300
022400                                                                 022400
022500 2220-COMPARAR-I.                                                022500
022600                                                                 022600
022700     COMPUTE WS-IDX-C3 = WS-IDX-C2 + 1.                          022700
022800     IF CANDT-VOTOS(WS-IDX-C2) < CANDT-VOTOS(WS-IDX-C3)          022800
022900        PERFORM 2230-INTERCAMBIAR-I THRU 2230-INTERCAMBIAR-F     022900
023000     ELSE                                                        023000
023100        IF CANDT-VOTOS(WS-IDX-C2) = CANDT-VOTOS(WS-IDX-C3) AND   023100
023200           CANDT-NOMBRE(WS-IDX-C2) > CANDT-NOMBRE(WS-IDX-C3)     023200
023300           PERFORM 2230-INTERCAMBIAR-I THRU 2230-INTERCAMBIAR-F  023300
023400        END-IF                                                    023400
023500     END-IF.                                                      023500
023600                                                                 023600
023700 2220-COMPARAR-F. EXIT.                                          023700
023800                                                                 023800
023900 2230-INTERCAMBIAR-I.                                            023900
024000                                                                 024000
024100     MOVE CANDT-ENTRY(WS-IDX-C2) TO WS-CANDT-SWAP.               024100
024200     MOVE CANDT-ENTRY(WS-IDX-C3) TO CANDT-ENTRY(WS-IDX-C2).      024200
024300     MOVE WS-CANDT-SWAP          TO CANDT-ENTRY(WS-IDX-C3).      024300
024400                                                                 024400
024500 2230-INTERCAMBIAR-F. EXIT.                                      024500
024600                                                                 024600
024700*--------------------------------------------------------------*
024800*    ARMA EL RASTRO DE LA RONDA: TITULO Y UNA LINEA POR         *
024900*    CANDIDATO ACTIVO EN EL ORDEN YA CLASIFICADO.                *
025000 2300-IMPRIME-RONDA-I.                                           025000
025100                                                                 025100
025200     MOVE WS-RONDA-NRO TO WS-EDIT-3.                            025200
025300     PERFORM 8100-TRIM3-I THRU 8100-TRIM3-F.                    025300
025400     MOVE SPACES TO WS-LINEA-TEXTO.                             025400
025500     STRING 'Round ' DELIMITED BY SIZE                          025500
025600            WS-EDIT-3-TRIM DELIMITED BY SPACE                    025600
025700            ':' DELIMITED BY SIZE                                025700
025800       INTO WS-LINEA-TEXTO.                                      025800
025900     PERFORM 8000-AGREGAR-REN-I THRU 8000-AGREGAR-REN-F.        025900
026000                                                                 026000
026100     PERFORM 2310-IMPRIME-CAND-I THRU 2310-IMPRIME-CAND-F       026100
026200          VARYING WS-IDX-C FROM 1 BY 1                          026200
026300          UNTIL WS-IDX-C > CANDT-CANT-ENTRY.                    026300
026400                                                                 026400
026500 2300-IMPRIME-RONDA-F. EXIT.                                    026500
026600                                                                 026600
026700 2310-IMPRIME-CAND-I.                                            026700
026800                                                                 026800
026900     MOVE CANDT-VOTOS(WS-IDX-C) TO WS-EDIT-6.                    026900
027000     PERFORM 8200-TRIM6-I THRU 8200-TRIM6-F.                    027000
027100     MOVE SPACES TO WS-LINEA-TEXTO.                             027100
027200     STRING CANDT-NOMBRE(WS-IDX-C) DELIMITED BY SPACE           027200
027300            ' (' DELIMITED BY SIZE                              027300
027400            WS-EDIT-6-TRIM DELIMITED BY SPACE                    027400
027500            ')' DELIMITED BY SIZE                                027500
027600       INTO WS-LINEA-TEXTO.                                      027600
027700     PERFORM 8000-AGREGAR-REN-I THRU 8000-AGREGAR-REN-F.        027700
027800                                                                 027800
027900 2310-IMPRIME-CAND-F. EXIT.                                      027900
028000                                                                 028000
028100*--------------------------------------------------------------*
028200*    MAYORIA ABSOLUTA: EL PRIMERO DE LA LISTA (YA ORDENADA)     *
028300*    TIENE MAYORIA SI EL DOBLE DE SUS VOTOS SUPERA LA CANTIDAD  *
028400*    DE BOLETAS ACTIVAS. SIN CANDIDATOS ACTIVOS, LA ELECCION    *
028500*    DE ESTE LUGAR FRACASA.                                     *
028600 2400-MAYORIA-I.                                                 028600
028700                                                                 028700
028800     IF CANDT-CANT-ENTRY = ZEROS                                028800
028900        PERFORM 2410-SIN-CAND-I THRU 2410-SIN-CAND-F            028900
029000     ELSE                                                        029000
029100        COMPUTE WS-DOBLE-VOTOS = CANDT-VOTOS(1) * 2              029100
029200        IF WS-DOBLE-VOTOS > WS-BOLETAS-ACTIVAS-CANT              029200
029300           PERFORM 2420-GANADOR-I THRU 2420-GANADOR-F            029300
029400        END-IF                                                    029400
029500     END-IF.                                                      029500
029600                                                                 029600
029700 2400-MAYORIA-F. EXIT.                                          029700
029800                                                                 029800
029900 2410-SIN-CAND-I.                                                029900
030000                                                                 030000
030100     MOVE SPACES TO WS-LINEA-TEXTO.                             030100
030200     STRING 'No active candidates.   Election failed.'          030200
030300            DELIMITED BY SIZE INTO WS-LINEA-TEXTO.               030300
030400     PERFORM 8000-AGREGAR-REN-I THRU 8000-AGREGAR-REN-F.        030400
030500     SET WS-RONDA-FIN TO TRUE.                                   030500
030600                                                                 030600
030700 2410-SIN-CAND-F. EXIT.                                          030700
030800                                                                 030800
030900 2420-GANADOR-I.                                                 030900
031000                                                                 031000
031100     MOVE SPACES TO WS-LINEA-TEXTO.                             031100
031200     PERFORM 8000-AGREGAR-REN-I THRU 8000-AGREGAR-REN-F.        031200
031300                                                                 031300
031400     MOVE CANDT-VOTOS(1) TO WS-EDIT-6.                          031400
031500     PERFORM 8200-TRIM6-I THRU 8200-TRIM6-F.                    031500
031600     MOVE SPACES TO WS-LINEA-TEXTO.                             031600
031700     STRING 'Winner: ' DELIMITED BY SIZE                        031700
031800            CANDT-NOMBRE(1) DELIMITED BY SPACE                   031800
031900            ' (' DELIMITED BY SIZE                               031900
032000            WS-EDIT-6-TRIM DELIMITED BY SPACE                    032000
032100            ')' DELIMITED BY SIZE                                032100
032200       INTO WS-LINEA-TEXTO.                                      032200
032300     PERFORM 8000-AGREGAR-REN-I THRU 8000-AGREGAR-REN-F.        032300
032400                                                                 032400
032500     MOVE CANDT-NOMBRE(1) TO LK-GANADOR-NOMBRE.                  032500
032600     MOVE CANDT-VOTOS(1)  TO LK-GANADOR-VOTOS.                   032600
032700     SET LK-HUBO-GANADOR TO TRUE.                                032700
032800     SET WS-RONDA-FIN TO TRUE.                                   032800
032900                                                                 032900
033000 2420-GANADOR-F. EXIT.                                          033000
033100                                                                 033100
033200 2430-BLANCO-I.                                                  033200
033300                                                                 033300
033400     MOVE SPACES TO WS-LINEA-TEXTO.                             033400
033500     PERFORM 8000-AGREGAR-REN-I THRU 8000-AGREGAR-REN-F.        033500
033600                                                                 033600
033700 2430-BLANCO-F. EXIT.                                            033700
033800                                                                 033800
033900*--------------------------------------------------------------*
034000*    SE ELIMINA A TODOS LOS CANDIDATOS EMPATADOS EN EL ULTIMO   *
034100*    PUESTO (LA TABLA YA VIENE ORDENADA, ASI QUE FORMAN UN      *
034200*    BLOQUE CONTIGUO AL FINAL) Y SE LES TACHA EL NOMBRE DE      *
034300*    TODAS LAS BOLETAS QUE TODAVIA LOS TENGAN COMO PREFERENCIA. *
034400 2500-ELIMINAR-I.                                                034400
034500                                                                 034500
034600     MOVE CANDT-VOTOS(CANDT-CANT-ENTRY) TO WS-MIN-VOTOS.        034600
034700     PERFORM 2510-BUSCAR-CORTE-I THRU 2510-BUSCAR-CORTE-F.      034700
034800                                                                 034800
034900     MOVE CANDT-CANT-ENTRY TO WS-VIEJO-CANT.                     034900
035000     PERFORM 2520-TACHAR-CAND-I THRU 2520-TACHAR-CAND-F         035000
035100          VARYING WS-IDX-E FROM WS-CORTE-IDX BY 1               035100
035200          UNTIL WS-IDX-E > WS-VIEJO-CANT.                       035200
035300                                                                 035300
035400     COMPUTE CANDT-CANT-ENTRY = WS-CORTE-IDX - 1.                035400
035500                                                                 035500
035600 2500-ELIMINAR-F. EXIT.                                         035600
035700                                                                 035700
035800*--------------------------------------------------------------*
035900*    UBICA EL PRIMER RENGLON QUE YA TIENE EL MINIMO DE VOTOS;   *
036000*    COMO LA TABLA ESTA ORDENADA DESCENDENTE, TODO LO QUE SIGUE *
036100*    TAMBIEN TIENE ESE MINIMO (NO PUEDE HABER MENOS).            *
036200 2510-BUSCAR-CORTE-I.                                            036200
036300                                                                 036300
036400     MOVE 1 TO WS-CORTE-IDX.                                    036400
036500     PERFORM 2515-PROBAR-CORTE-I THRU 2515-PROBAR-CORTE-F       036500
036600          VARYING WS-CORTE-IDX FROM 1 BY 1                      036600
036700          UNTIL WS-CORTE-IDX > CANDT-CANT-ENTRY                 036700
036800             OR CANDT-VOTOS(WS-CORTE-IDX) = WS-MIN-VOTOS.        036800
036900                                                                 036900
037000 2510-BUSCAR-CORTE-F. EXIT.                                     037000
037100                                                                 037100
037200 2515-PROBAR-CORTE-I.                                            037200
037300     CONTINUE.                                                   037300
037400 2515-PROBAR-CORTE-F. EXIT.                                      037400
037500                                                                 037500
037600 2520-TACHAR-CAND-I.                                             037600
037700                                                                 037700
037800     MOVE CANDT-NOMBRE(WS-IDX-E) TO WS-NOMBRE-A-TACHAR.          037800
037900     PERFORM 2530-TACHAR-UNA-I THRU 2530-TACHAR-UNA-F           037900
038000          VARYING WS-IDX-B FROM 1 BY 1                          038000
038100          UNTIL WS-IDX-B > BALOT-CANT-ENTRY.                    038100
038200                                                                 038200
038300 2520-TACHAR-CAND-F. EXIT.                                      038300
038400                                                                 038400
038500 2530-TACHAR-UNA-I.                                              038500
038600                                                                 038600
038700     IF BALOT-ES-ACTIVA(WS-IDX-B) AND                           038700
038800        BALOT-CANT-RANGO(WS-IDX-B) > ZEROS                      038800
038900        SET WS-NO-ENCONTRADO TO TRUE                             038900
039000        PERFORM 2540-BUSCAR-POS-I THRU 2540-BUSCAR-POS-F        039000
039100             VARYING WS-IDX-R FROM 1 BY 1                       039100
039200             UNTIL WS-IDX-R > BALOT-CANT-RANGO(WS-IDX-B)         039200
039300                OR WS-ENCONTRADO                                 039300
039310*    SE RETROCEDE UNO: PERFORM VARYING INCREMENTA EL INDICE     039310
039320*    ANTES DE RETESTEAR LA CONDICION DE SALIDA, ASI QUE AL      039320
039330*    SALIR POR WS-ENCONTRADO EL INDICE YA PASO EL HALLAZGO.     039330
039340        SUBTRACT 1 FROM WS-IDX-R                                039340
039400        IF WS-ENCONTRADO                                         039400
039500           PERFORM 2550-CORRER-IZQ-I THRU 2550-CORRER-IZQ-F     039500
039600                VARYING WS-IDX-R2 FROM WS-IDX-R BY 1             039600
039700                UNTIL WS-IDX-R2 >= BALOT-CANT-RANGO(WS-IDX-B)    039700
039800           SUBTRACT 1 FROM BALOT-CANT-RANGO(WS-IDX-B)            039800
039900           IF BALOT-CANT-RANGO(WS-IDX-B) = ZEROS                 039900
040000              SET BALOT-ES-VACIA(WS-IDX-B) TO TRUE               040000
040100           END-IF                                                 040100
040200        END-IF                                                    040200
040300     END-IF.                                                      040300
040400                                                                 040400
040500 2530-TACHAR-UNA-F. EXIT.                                        040500
040600                                                                 040600
040700 2540-BUSCAR-POS-I.                                              040700
040800                                                                 040800
040900     IF BALOT-RANGOS(WS-IDX-B, WS-IDX-R)                        040900
041000                            IS EQUAL WS-NOMBRE-A-TACHAR          041000
041100        SET WS-ENCONTRADO TO TRUE                                041100
041200     END-IF.                                                     041200
041300                                                                 041300
041400 2540-BUSCAR-POS-F. EXIT.                                        041400
041500                                                                 041500
041600 2550-CORRER-IZQ-I.                                              041600
041700                                                                 041700
041800     MOVE BALOT-RANGOS(WS-IDX-B, WS-IDX-R2 + 1)                 041800
041900                     TO BALOT-RANGOS(WS-IDX-B, WS-IDX-R2).      041900
042000                                                                 042000
042100 2550-CORRER-IZQ-F. EXIT.                                        042100
042200                                                                 042200
042300*--------------------------------------------------------------*
042400*    AGREGA WS-LINEA-TEXTO AL RASTRO QUE PGMRCVTB VA A          *
042500*    ESCRIBIR EN DDLISTA. SI EL RASTRO SE LLENA (NO SE ESPERA   *
042600*    LLEGAR AL TOPE, VER COPY_ELARE) SE ABORTA LA ELECCION.     *
042700 8000-AGREGAR-REN-I.                                             042700
042800                                                                 042800
042900     IF LK-RENGLON-CANT = 5000                                  042900
043000        DISPLAY '* ERROR PGMELECT - RASTRO DE RONDAS LLENO'     043000
043100        MOVE 9999 TO RETURN-CODE                                 043100
043200        GO TO MAIN-PROGRAM-F                                     043200
043300     END-IF.                                                     043300
043400     ADD 1 TO LK-RENGLON-CANT.                                   043400
043500     MOVE WS-LINEA-TEXTO TO LK-RENGLON(LK-RENGLON-CANT).        043500
043600                                                                 043600
043700 8000-AGREGAR-REN-F. EXIT.                                       043700
043800                                                                 043800
043900*--------------------------------------------------------------*
044000 8100-TRIM3-I.                                                   044000
044100                                                                 044100
044200     MOVE ZEROS TO WS-ESPACIOS-CANT.                            044200
044300     INSPECT WS-EDIT-3 TALLYING WS-ESPACIOS-CANT                044300
044400             FOR LEADING SPACE.                                  044400
044500     MOVE WS-EDIT-3(WS-ESPACIOS-CANT + 1:) TO WS-EDIT-3-TRIM.   044500
044600                                                                 044600
044700 8100-TRIM3-F. EXIT.                                            044700
044800                                                                 044800
044900 8200-TRIM6-I.                                                   044900
045000                                                                 045000
045100     MOVE ZEROS TO WS-ESPACIOS-CANT.                            045100
045200     INSPECT WS-EDIT-6 TALLYING WS-ESPACIOS-CANT                045200
045300             FOR LEADING SPACE.                                  045300
045400     MOVE WS-EDIT-6(WS-ESPACIOS-CANT + 1:) TO WS-EDIT-6-TRIM.   045400
045500                                                                 045500
045600 8200-TRIM6-F. EXIT.                                             045600

000100 IDENTIFICATION DIVISION.                                       000100
000200 PROGRAM-ID. PGMRCVTB.                                          000200
000300 AUTHOR. R. FONTELA.                                            000300
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH.               000400
000500 DATE-WRITTEN. 15/06/1987.                                      000500
000600 DATE-COMPILED.                                                 000600
000700 SECURITY.  USO INTERNO - SOLO PERSONAL DE SISTEMAS.            000700
000800*****************************************************************
000900*    PGMRCVTB - TABULADOR DE ELECCION POR VOTO PREFERENCIAL    *
001000*    (VOTO UNICO TRANSFERIBLE / "RANKED CHOICE") PARA LA        *
001100*    ELECCION DE UNO O MAS LUGARES DE LA COMISION DIRECTIVA.    *
001200*                                                               *
001300*    PROGRAMA CONDUCTOR (DRIVER). LEE EL PADRON DE CANDIDATOS   *
001400*    (DDCANDID), LA TARJETA DE PARAMETROS (DDPARM) Y LAS        *
001500*    BOLETAS DE LOS SOCIOS (UN ARCHIVO POR BOLETA, NOMBRE       *
001600*    ARMADO A PARTIR DE LA RAIZ DADA EN LA PARM), ARMA LAS      *
001700*    TABLAS EN MEMORIA Y LLAMA A PGMELECT UNA VEZ POR CADA      *
001800*    LUGAR A CUBRIR, ESCRIBIENDO EL LISTADO DE RESULTADOS EN    *
001900*    DDLISTA.                                                   *
002000*                                                               *
002100*    HISTORIAL DE CAMBIOS                                       *
002200*    ------------------------------------------------------    *
002300*    15/06/1987 RFO REQ-1987-014 VERSION INICIAL - UN SOLO      *
002400*               LUGAR, PADRON Y UNA BOLETA POR ARCHIVO.         *
002500*    03/02/1988 RFO REQ-1988-002 SE AGREGA VALIDACION DE        *
002600*               CANDIDATOS DUPLICADOS EN EL PADRON.             *
002700*    22/09/1989 RFO REQ-1989-041 SE AGREGA VALIDACION DE        *
002800*               NOMBRE DE BOLETA CONTRA EL PADRON.              *
002900*    11/04/1991 MLM REQ-1991-019 SE PERMITE MAS DE UN LUGAR A   *
003000*               CUBRIR (PARM CON CANTIDAD DE LUGARES).          *
003100*    30/07/1992 MLM REQ-1992-033 SE FACTORIZA EL MOTOR DE UNA   *
003200*               SOLA ELECCION EN EL SUBPROGRAMA PGMELECT.       *
003300*    14/01/1994 JCA REQ-1994-007 SE VALIDA REPETIDO DE NOMBRE   *
003400*               DENTRO DE UNA MISMA BOLETA.                     *
003500*    19/08/1994 JCA REQ-1994-055 CORRIGE ABEND CUANDO LA        *
003600*               CANTIDAD DE BOLETAS DE LA PARM NO COINCIDE      *
003700*               CON LOS ARCHIVOS PRESENTES.                     *
003800*    02/05/1996 JCA REQ-1996-012 AUMENTA TOPE DE CANDIDATOS     *
003900*               DE 50 A 99 (WS-CANDT-MAX-CANT).                 *
004000*    17/11/1998 SIB Y2K-1998-091 REVISION DE CAMPOS DE FECHA    *
004100*               PARA EL CAMBIO DE SIGLO. FECHA DE CORRIDA       *
004200*               PASA A GUARDARSE CON SIGLO EXPLICITO.           *
004300*    09/03/1999 SIB Y2K-1999-014 VERIFICACION FINAL Y2K SOBRE   *
004400*               EL ENCABEZADO DEL LISTADO DE RESULTADOS.        *
004500*    25/06/2001 MLM REQ-2001-028 DEFAULT DE CANTIDAD DE LUGARES *
004600*               A 1 CUANDO LA PARM VIENE EN BLANCO O EN CERO.   *
004700*    14/02/2003 MLM REQ-2003-071 SE AGREGA CORTE DE BOLETAS     *
004800*               VACIAS (SIN PREFERENCIAS RESTANTES) PARA QUE    *
004900*               NO CUENTEN COMO ACTIVAS EN LA MAYORIA.          *
005000*    30/09/2004 MLM REQ-2004-018 LIMPIEZA GENERAL DE COMENTARIOS*
005100*               Y REVISION DE TOPES DE TABLA ANTES DE PASAR A   *
005200*               PRODUCCION DEFINITIVA.                          *
005300*****************************************************************
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
005500 ENVIRONMENT DIVISION.                                          005500
005600 CONFIGURATION SECTION.                                         005600
005700                                                                 005700
005800 SPECIAL-NAMES.                                                 005800
005900     C01 IS TOP-OF-FORM.                                        005900
006000                                                                 006000
006100 INPUT-OUTPUT SECTION.                                          006100
006200 FILE-CONTROL.                                                  006200
006300                                                                 006300
006400     SELECT CANDIDATOS ASSIGN DDCANDID                          006400
006500     FILE STATUS IS FS-CANDIDATOS.                               006500
006600                                                                 006600
006700     SELECT PARAMETROS ASSIGN DDPARM                            006700
006800     FILE STATUS IS FS-PARAMETROS.                               006800
006900                                                                 006900
007000*    BOLETA: EL NOMBRE DE ARCHIVO SE ARMA EN TIEMPO DE CORRIDA  *
007100*    A PARTIR DE LA RAIZ Y EL NUMERO DE SECUENCIA DE LA PARM.   *
007200     SELECT OPTIONAL BOLETA ASSIGN TO WS-BOLETA-NOMBRE-ARCH      007200
007300     FILE STATUS IS FS-BOLETA.                                   007300
007400                                                                 007400
007500     SELECT LISTADO ASSIGN DDLISTA                              007500
007600     FILE STATUS IS FS-LISTADO.                                  007600
007700                                                                 007700
007800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
007900 DATA DIVISION.                                                 007900
008000 FILE SECTION.                                                  008000
008100                                                                 008100
008200 FD  CANDIDATOS                                                 008200
008300     BLOCK CONTAINS 0 RECORDS                                   008300
008400     RECORDING MODE IS F.                                       008400
008500 01  REG-CANDIDATOS               PIC X(30).                    008500
008600                                                                 008600
008700 FD  PARAMETROS                                                 008700
008800     BLOCK CONTAINS 0 RECORDS                                   008800
008900     RECORDING MODE IS F.                                       008900
009000 01  REG-PARAMETROS               PIC X(80).                    009000
009100                                                                 009100
009200 FD  BOLETA                                                     009200
009300     BLOCK CONTAINS 0 RECORDS                                   009300
009400     RECORDING MODE IS F.                                       009400
009500 01  REG-BOLETA                   PIC X(30).                    009500
009600                                                                 009600
009700 FD  LISTADO                                                    009700
009800     BLOCK CONTAINS 0 RECORDS                                   009800
009900     RECORDING MODE IS F.                                       009900
010000 01  REG-LISTADO                  PIC X(132).                   010000
010100                                                                 010100
010200 WORKING-STORAGE SECTION.                                       010200
010300*========================*                                     010300
010400*----------- ARCHIVOS --------------------------------------   010400
010500 77  FS-CANDIDATOS            PIC XX      VALUE SPACES.         010500
010600 77  FS-PARAMETROS            PIC XX      VALUE SPACES.         010600
010700 77  FS-BOLETA                PIC XX      VALUE SPACES.         010700
010800 77  FS-LISTADO               PIC XX      VALUE SPACES.         010800
010900                                                                 010900
011000 77  WS-STATUS-CAND           PIC X       VALUE 'N'.            011000
011100     88  WS-FIN-CAND                      VALUE 'Y'.            011100
011200     88  WS-NO-FIN-CAND                   VALUE 'N'.            011200
011300                                                                 011300
011400 77  WS-STATUS-BOLT           PIC X       VALUE 'N'.            011400
011500     88  WS-FIN-BOLT                      VALUE 'Y'.            011500
011600     88  WS-NO-FIN-BOLT                   VALUE 'N'.            011600
011700                                                                 011700
011800 77  WS-STATUS-ELEC           PIC X       VALUE 'Y'.            011800
011900     88  WS-SIGUE-ELECCION                VALUE 'Y'.            011900
012000     88  WS-PARO-ELECCION                 VALUE 'N'.            012000
012100                                                                 012100
012200 77  WS-STATUS-ENCONTRADO     PIC X       VALUE 'N'.            012200
012300     88  WS-ENCONTRADO                    VALUE 'Y'.            012300
012400     88  WS-NO-ENCONTRADO                 VALUE 'N'.            012400
012500                                                                 012500
012600*----------- PARAMETROS DE CORRIDA (DDPARM) ------------------  012600
012700*    TARJETA DE CONTROL DE 80 BYTES: LUGARES(3) + RAIZ(20) +    *
012800*    CANTIDAD DE BOLETAS(3) + RELLENO. SI VIENE VACIA O CON     *
012900*    CERO EN LUGARES, SE ASUME UN (1) SOLO LUGAR A CUBRIR.      *
013000 01  WS-PARM-CAMPOS.                                             013000
013100     03  WS-PARM-LUGARES          PIC 9(03).                    013100
013200     03  WS-PARM-BOLETA-RAIZ      PIC X(20).                    013200
013300     03  WS-PARM-BOLETA-CANT      PIC 9(03).                    013300
013400     03  FILLER                   PIC X(54)   VALUE SPACES.     013400
013500                                                                 013500
013600*----------- CONTADORES Y SUBINDICES (COMP) -------------------  013600
013700 77  WS-BOLT-NRO-ARCH         PIC 9(04) COMP  VALUE ZEROS.      013700
013800 77  WS-NRO-LUGAR             PIC 9(03) COMP  VALUE ZEROS.      013800
013900 77  WS-IDX-C                 PIC 9(03) COMP  VALUE ZEROS.      013900
014000 77  WS-IDX-B                 PIC 9(04) COMP  VALUE ZEROS.      014000
014100 77  WS-IDX-R                 PIC 9(03) COMP  VALUE ZEROS.      014100
014200 77  WS-IDX-R2                PIC 9(03) COMP  VALUE ZEROS.      014200
014300 77  WS-IDX-REN               PIC 9(05) COMP  VALUE ZEROS.      014300
014400 77  WS-ESPACIOS-CANT         PIC 9(02) COMP  VALUE ZEROS.      014400
014500 77  WS-LUGARES-CUBIERTOS     PIC 9(03) COMP  VALUE ZEROS.      014500
014600                                                                 014600
014700*----------- ARMADO DE NOMBRE DE ARCHIVO DE BOLETA -------------  014700
014800 77  WS-BOLETA-NOMBRE-ARCH    PIC X(30)   VALUE SPACES.         014800
014900 77  WS-BOLT-NRO-EDIT         PIC ZZ9.                          014900
015000 77  WS-BOLT-NRO-TXT          PIC X(03)   VALUE SPACES.         015000
015100                                                                 015100
015200*----------- CAMPOS DE TRABAJO DE VALIDACION -------------------  015200
015300 01  WS-CANDF-TRIM            PIC X(30)   VALUE SPACES.         015300
015400 01  WS-BALF-TRIM             PIC X(30)   VALUE SPACES.         015400
015500                                                                 015500
015600*----------- LINEA DE ENCABEZADO POR LUGAR ------------------    015600
015700 01  WS-BANNER-LUGAR.                                            015700
015800     03  FILLER               PIC X(27) VALUE                    015800
015900             'Computing winner in place '.                       015900
016000     03  WS-BANNER-NRO        PIC X(03).                         016000
016100     03  WS-BANNER-DPTO       PIC X(01) VALUE ':'.               016100
016200     03  FILLER               PIC X(101) VALUE SPACES.           016200
016300                                                                 016300
016400*----------- FECHA DE CORRIDA (SOLO PARA EL SUMARIO FINAL) ----   016400
016500 01  WS-FECHA-CORRIDA.                                           016500
016600     03  WS-FECHA-AA          PIC 99      VALUE ZEROS.          016600
016700     03  WS-FECHA-MM          PIC 99      VALUE ZEROS.          016700
016800     03  WS-FECHA-DD          PIC 99      VALUE ZEROS.          016800
016900                                                                 016900
017000*    VISTA CON SIGLO EXPLICITO ATADA AL Y2K-1998-091.            017000
017100 01  WS-FECHA-CORRIDA-SIGLO REDEFINES WS-FECHA-CORRIDA.          017100
017200     03  WS-FECHA-SIGLO-AA   PIC 99.                             017200
017300     03  WS-FECHA-SIGLO-MMDD PIC 9(04).                          017300
017400                                                                 017400
017500 01  WS-FECHA-COMPLETA.                                          017500
017600     03  WS-FECHA-SIGLO       PIC 99      VALUE 20.             017600
017700     03  WS-FECHA-ANIO2       PIC 99      VALUE ZEROS.          017700
017800     03  WS-FECHA-MES2        PIC 99      VALUE ZEROS.          017800
017900     03  WS-FECHA-DIA2        PIC 99      VALUE ZEROS.          017900
018000                                                                 018000
018100*----------- SWAP PARA EL ORDENAMIENTO DE CANDIDATOS ---------    018100
018200*    (SE USA DEL LADO DEL PADRON MAESTRO CUANDO SE QUITA UN     *
018300*    GANADOR; EL ORDENAMIENTO PROPIO DE LA ELECCION VIVE EN     *
018400*    PGMELECT SOBRE LA COPIA DE TRABAJO).                       *
018500 77  WS-CANDT-SWAP            PIC X(44)   VALUE SPACES.         018500
018600                                                                 018600
018700*//////////////// PADRON MAESTRO DE CANDIDATOS //////////////// 018700
018800*    VIVE MIENTRAS DURA TODA LA CORRIDA; UN GANADOR SE QUITA    *
018900*    DE ESTA TABLA AL CERRAR SU LUGAR (PARA-3300-QUITAR-GAN).   *
019000     COPY CANDT.                                                019000
019100                                                                 019100
019200*//////////////// COPIA DE TRABAJO DE CANDIDATOS ///////////////019200
019300*    SE REARMA DESDE EL PADRON MAESTRO AL EMPEZAR CADA LUGAR;   *
019400*    ES LA QUE VIAJA POR CALL A PGMELECT.                       *
019500     COPY CANDT REPLACING ==CANDT== BY ==CANDW==.               019500
019600                                                                 019600
019700*//////////////// BOLETAS MAESTRAS DE LOS SOCIOS ///////////////019700
019800*    VIVEN MIENTRAS DURA TODA LA CORRIDA; AL GANAR UN CANDIDATO *
019900*    SE LE TACHA EL NOMBRE DE TODAS LAS BOLETAS MAESTRAS.       *
020000     COPY BALOT.                                                020000
020100                                                                 020100
020200*//////////////// COPIA DE TRABAJO DE BOLETAS ///////////////// 020200
020300*    SE REARMA DESDE LAS BOLETAS MAESTRAS AL EMPEZAR CADA       *
020400*    LUGAR; ES LA QUE VIAJA POR CALL A PGMELECT Y LA QUE        *
020500*    PGMELECT VA TACHANDO RONDA A RONDA.                        *
020600     COPY BALOT REPLACING ==BALOT== BY ==BALOW==.               020600
020700                                                                 020700
020800*//////////////// AREA DE COMUNICACION CON PGMELECT ////////////020800
020900     COPY ELARE.                                                020900
021000                                                                 021000
021100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
021200 PROCEDURE DIVISION.                                            021200
021300                                                                 021300
021400 MAIN-PROGRAM-I.                                                021400
021500                                                                 021500
021600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.               021600
021700     PERFORM 3000-LUGARES-I   THRU 3000-LUGARES-F               021700
021800          VARYING WS-NRO-LUGAR FROM 1 BY 1                      021800
021900          UNTIL WS-NRO-LUGAR > WS-PARM-LUGARES                  021900
022000             OR WS-PARO-ELECCION.                               022000
022100     PERFORM 9000-FINAL-I     THRU 9000-FINAL-F.                022100
022200                                                                 022200
022300 MAIN-PROGRAM-F. GOBACK.                                        022300
022400                                                                 022400
022500*--------------------------------------------------------------*
022600 1000-INICIO-I.                                                 022600
022700                                                                 022700
022800     ACCEPT WS-FECHA-CORRIDA FROM DATE.                         022800
022900     MOVE WS-FECHA-AA TO WS-FECHA-ANIO2.                        022900
023000     MOVE WS-FECHA-MM TO WS-FECHA-MES2.                         023000
023100     MOVE WS-FECHA-DD TO WS-FECHA-DIA2.                         023100
023200     MOVE ZEROS TO CANDT-CANT-ENTRY.                            023200
023300     MOVE ZEROS TO BALOT-CANT-ENTRY.                            023300
023400     SET WS-NO-FIN-CAND TO TRUE.                                023400
023500     SET WS-NO-FIN-BOLT TO TRUE.                                023500
023600     SET WS-SIGUE-ELECCION TO TRUE.                             023600
023700                                                                 023700
023800     PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F.            023800
023900                                                                 023900
024000     OPEN INPUT CANDIDATOS.                                     024000
024100     IF FS-CANDIDATOS IS NOT EQUAL '00'                         024100
024200        DISPLAY '* ERROR EN OPEN DDCANDID = ' FS-CANDIDATOS     024200
024300        GO TO 9900-ABEND-I                                      024300
024400     END-IF.                                                    024400
024500                                                                 024500
024600     PERFORM 2000-CARGA-CAND-I THRU 2000-CARGA-CAND-F           024600
024700          UNTIL WS-FIN-CAND.                                    024700
024800                                                                 024800
024900     CLOSE CANDIDATOS.                                          024900
025000                                                                 025000
025100     OPEN OUTPUT LISTADO.                                       025100
025200     IF FS-LISTADO IS NOT EQUAL '00'                            025200
025300        DISPLAY '* ERROR EN OPEN DDLISTA = ' FS-LISTADO         025300
025400        GO TO 9900-ABEND-I                                      025400
025500     END-IF.                                                    025500
025600                                                                 025600
025700     PERFORM 2500-ARCH-BOLT-I THRU 2500-ARCH-BOLT-F             025700
025800          VARYING WS-BOLT-NRO-ARCH FROM 1 BY 1                  025800
025900          UNTIL WS-BOLT-NRO-ARCH > WS-PARM-BOLETA-CANT.         025900
026000                                                                 026000
026100 1000-INICIO-F. EXIT.                                           026100
026200                                                                 026200
026300*--------------------------------------------------------------*
026400 1100-LEER-PARM-I.                                              026400
026500                                                                 026500
026600     OPEN INPUT PARAMETROS.                                     026600
026700     IF FS-PARAMETROS IS NOT EQUAL '00'                         026700
026800        DISPLAY '* ERROR EN OPEN DDPARM = ' FS-PARAMETROS       026800
026900        GO TO 9900-ABEND-I                                      026900
027000     END-IF.                                                    027000
027100                                                                 027100
027200     READ PARAMETROS INTO WS-PARM-CAMPOS                        027200
027300          AT END MOVE SPACES TO WS-PARM-CAMPOS.                 027300
027400                                                                 027400
027500     IF FS-PARAMETROS IS NOT EQUAL '00' AND                     027500
027600        FS-PARAMETROS IS NOT EQUAL '10'                         027600
027700        DISPLAY '* ERROR EN LECTURA DDPARM = ' FS-PARAMETROS    027700
027800        GO TO 9900-ABEND-I                                      027800
027900     END-IF.                                                    027900
028000                                                                 028000
028100     CLOSE PARAMETROS.                                          028100
028200                                                                 028200
028300     IF WS-PARM-LUGARES = ZEROS                                 028300
028400        MOVE 1 TO WS-PARM-LUGARES                               028400
028500     END-IF.                                                    028500
028600                                                                 028600
028700 1100-LEER-PARM-F. EXIT.                                        028700
028800                                                                 028800
028900*--------------------------------------------------------------*
029000 2000-CARGA-CAND-I.                                             029000
029100                                                                 029100
029200     READ CANDIDATOS INTO WS-CANDF-RECORD                       029200
029300          AT END SET WS-FIN-CAND TO TRUE.                       029300
029400                                                                 029400
029500     EVALUATE FS-CANDIDATOS                                     029500
029600        WHEN '00' CONTINUE                                      029600
029700        WHEN '10' SET WS-FIN-CAND TO TRUE                       029700
029800        WHEN OTHER                                              029800
029900           DISPLAY '* ERROR EN LECTURA DDCANDID = '             029900
030000                                          FS-CANDIDATOS          030000
030100           GO TO 9900-ABEND-I                                    030100
030200     END-EVALUATE.                                               030200
030300                                                                 030300
030400     IF NOT WS-FIN-CAND                                         030400
030500        PERFORM 2050-TRIM-CAND-I THRU 2050-TRIM-CAND-F          030500
030600        IF WS-CANDF-TRIM IS NOT EQUAL SPACES                    030600
030700           PERFORM 2100-VALIDAR-DUP-I THRU 2100-VALIDAR-DUP-F   030700
030800           IF CANDT-CANT-ENTRY = WS-CANDT-MAX-CANT               030800
030900              DISPLAY '* ERROR PADRON EXCEDE TOPE DE '           030900
031000                                     WS-CANDT-MAX-CANT           031000
031100              GO TO 9900-ABEND-I                                 031100
031200           END-IF                                                031200
031300           ADD 1 TO CANDT-CANT-ENTRY                             031300
031400           MOVE WS-CANDF-TRIM TO CANDT-NOMBRE(CANDT-CANT-ENTRY)  031400
031500           MOVE ZEROS TO CANDT-VOTOS(CANDT-CANT-ENTRY)           031500
031600           SET CANDT-ES-ACTIVO(CANDT-CANT-ENTRY) TO TRUE         031600
031700        END-IF                                                   031700
031800     END-IF.                                                     031800
031900                                                                 031900
032000 2000-CARGA-CAND-F. EXIT.                                       032000
032100                                                                 032100
032200*--------------------------------------------------------------*
032300 2050-TRIM-CAND-I.                                              032300
032400                                                                 032400
032500     MOVE ZEROS TO WS-ESPACIOS-CANT.                            032500
032600     INSPECT WS-CANDF-RECORD TALLYING WS-ESPACIOS-CANT          032600
032700             FOR LEADING SPACE.                                  032700
032800     IF WS-ESPACIOS-CANT < 30                                   032800
032900        MOVE WS-CANDF-RECORD(WS-ESPACIOS-CANT + 1:)              032900
033000                                       TO WS-CANDF-TRIM          033000
033100     ELSE                                                        033100
033200        MOVE SPACES TO WS-CANDF-TRIM                             033200
033300     END-IF.                                                     033300
033400                                                                 033400
033500 2050-TRIM-CAND-F. EXIT.                                        033500
033600                                                                 033600
033700*--------------------------------------------------------------*
033800*    RECHAZA CANDIDATOS DUPLICADOS DEL PADRON (REQ-1988-002).   *
033900 2100-VALIDAR-DUP-I.                                            033900
034000                                                                 034000
034100     PERFORM 2110-CHEQ-UNO-I THRU 2110-CHEQ-UNO-F               034100
034200          VARYING WS-IDX-C FROM 1 BY 1                          034200
034300          UNTIL WS-IDX-C > CANDT-CANT-ENTRY.                    034300
034400                                                                 034400
034500 2100-VALIDAR-DUP-F. EXIT.                                      034500
034600                                                                 034600
034700 2110-CHEQ-UNO-I.                                                034700
034800                                                                 034800
034900     IF CANDT-NOMBRE(WS-IDX-C) IS EQUAL WS-CANDF-TRIM            034900
035000        DISPLAY '* ERROR CANDIDATO DUPLICADO EN PADRON: '        035000
035100                                            WS-CANDF-TRIM         035100
035200        GO TO 9900-ABEND-I                                       035200
035300     END-IF.                                                     035300
035400                                                                 035400
035500 2110-CHEQ-UNO-F. EXIT.                                          035500
035600                                                                 035600
035700*--------------------------------------------------------------*
035800*    UN ARCHIVO DE BOLETA POR SOCIO, NUMERADO SECUENCIALMENTE   *
035900*    RAIZ+NRO+.TXT (REQ-1989-041 / REQ-1994-055).               *
036000 2500-ARCH-BOLT-I.                                              036000
036100                                                                 036100
036200     PERFORM 2510-ARMA-NOMBRE-I THRU 2510-ARMA-NOMBRE-F.        036200
036300                                                                 036300
036400     IF BALOT-CANT-ENTRY = WS-BALOT-MAX-CANT                    036400
036500        DISPLAY '* ERROR BOLETAS EXCEDEN TOPE DE '              036500
036600                                    WS-BALOT-MAX-CANT            036600
036700        GO TO 9900-ABEND-I                                       036700
036800     END-IF.                                                     036800
036900     ADD 1 TO BALOT-CANT-ENTRY.                                  036900
037000     MOVE WS-BOLT-NRO-ARCH TO BALOT-ID(BALOT-CANT-ENTRY).        037000
037100     MOVE ZEROS TO BALOT-CANT-RANGO(BALOT-CANT-ENTRY).           037100
037200     MOVE SPACES TO BALOT-RANGOS-PLANO(BALOT-CANT-ENTRY).        037200
037300     SET BALOT-ES-ACTIVA(BALOT-CANT-ENTRY) TO TRUE.              037300
037400                                                                 037400
037500     OPEN INPUT BOLETA.                                          037500
037600     IF FS-BOLETA IS NOT EQUAL '00'                              037600
037700        DISPLAY '* ERROR EN OPEN BOLETA ' WS-BOLETA-NOMBRE-ARCH  037700
037800        GO TO 9900-ABEND-I                                       037800
037900     END-IF.                                                     037900
038000                                                                 038000
038100     SET WS-NO-FIN-BOLT TO TRUE.                                038100
038200     PERFORM 2600-LEE-BOLT-I THRU 2600-LEE-BOLT-F                038200
038300          UNTIL WS-FIN-BOLT.                                     038300
038400                                                                 038400
038500     CLOSE BOLETA.                                               038500
038600     IF FS-BOLETA IS NOT EQUAL '00'                              038600
038700        DISPLAY '* ERROR EN CLOSE BOLETA ' WS-BOLETA-NOMBRE-ARCH 038700
038800        GO TO 9900-ABEND-I                                       038800
038900     END-IF.                                                     038900
039000                                                                 039000
039100 2500-ARCH-BOLT-F. EXIT.                                        039100
039200                                                                 039200
039300*--------------------------------------------------------------*
039400 2510-ARMA-NOMBRE-I.                                            039400
039500                                                                 039500
039600     MOVE WS-BOLT-NRO-ARCH TO WS-BOLT-NRO-EDIT.                 039600
039700     MOVE ZEROS TO WS-ESPACIOS-CANT.                            039700
039800     INSPECT WS-BOLT-NRO-EDIT TALLYING WS-ESPACIOS-CANT         039800
039900             FOR LEADING SPACE.                                  039900
040000     MOVE WS-BOLT-NRO-EDIT(WS-ESPACIOS-CANT + 1:)               040000
040100                                     TO WS-BOLT-NRO-TXT          040100
040200     MOVE SPACES TO WS-BOLETA-NOMBRE-ARCH.                       040200
040300     STRING WS-PARM-BOLETA-RAIZ DELIMITED BY SPACE               040300
040400            WS-BOLT-NRO-TXT     DELIMITED BY SPACE               040400
040500            '.TXT'              DELIMITED BY SIZE                040500
040600       INTO WS-BOLETA-NOMBRE-ARCH.                                040600
040700                                                                 040700
040800 2510-ARMA-NOMBRE-F. EXIT.                                      040800
040900                                                                 040900
041000*--------------------------------------------------------------*
041100 2600-LEE-BOLT-I.                                                041100
041200                                                                 041200
041300     READ BOLETA INTO WS-BALF-RECORD                            041300
041400          AT END SET WS-FIN-BOLT TO TRUE.                       041400
041500                                                                 041500
041600     EVALUATE FS-BOLETA                                          041600
041700        WHEN '00' CONTINUE                                       041700
041800        WHEN '10' SET WS-FIN-BOLT TO TRUE                        041800
041900        WHEN OTHER                                               041900
042000           DISPLAY '* ERROR EN LECTURA DE BOLETA = ' FS-BOLETA   042000
042100           GO TO 9900-ABEND-I                                    042100
042200     END-EVALUATE.                                               042200
042300                                                                 042300
042400     IF NOT WS-FIN-BOLT                                          042400
042500        PERFORM 2650-TRIM-BOLT-I THRU 2650-TRIM-BOLT-F           042500
042600        IF WS-BALF-TRIM IS NOT EQUAL SPACES                      042600
042700           PERFORM 2700-VALIDAR-NOM-I THRU 2700-VALIDAR-NOM-F    042700
042800           PERFORM 2750-VALIDAR-REP-I THRU 2750-VALIDAR-REP-F    042800
042900           IF BALOT-CANT-RANGO(BALOT-CANT-ENTRY) = 50            042900
043000              DISPLAY '* ERROR BOLETA CON MAS DE 50 PREFERENCIAS'043000
043100              GO TO 9900-ABEND-I                                 043100
043200           END-IF                                                 043200
043300           ADD 1 TO BALOT-CANT-RANGO(BALOT-CANT-ENTRY)            043300
043400           MOVE WS-BALF-TRIM TO                                   043400
043500               BALOT-RANGOS(BALOT-CANT-ENTRY,                     043500
043600                            BALOT-CANT-RANGO(BALOT-CANT-ENTRY))   043600
043700        END-IF                                                    043700
043800     END-IF.                                                      043800
043900                                                                 043900
044000 2600-LEE-BOLT-F. EXIT.                                          044000
044100                                                                 044100
044200*--------------------------------------------------------------*
044300 2650-TRIM-BOLT-I.                                               044300
044400                                                                 044400
044500     MOVE ZEROS TO WS-ESPACIOS-CANT.                            044500
044600     INSPECT WS-BALF-RECORD TALLYING WS-ESPACIOS-CANT           044600
044700             FOR LEADING SPACE.                                  044700
044800     IF WS-ESPACIOS-CANT < 30                                   044800
044900        MOVE WS-BALF-RECORD(WS-ESPACIOS-CANT + 1:)               044900
045000                                       TO WS-BALF-TRIM           045000
045100     ELSE                                                        045100
045200        MOVE SPACES TO WS-BALF-TRIM                              045200
045300     END-IF.                                                     045300
045400                                                                 045400
045500 2650-TRIM-BOLT-F. EXIT.                                        045500
045600                                                                 045600
045700*--------------------------------------------------------------*
045800*    LA BOLETA SOLO PUEDE NOMBRAR CANDIDATOS DEL PADRON.        *
045900 2700-VALIDAR-NOM-I.                                            045900
046000                                                                 046000
046100     SET WS-NO-ENCONTRADO TO TRUE.                              046100
046200     PERFORM 2710-CHEQ-CAND-I THRU 2710-CHEQ-CAND-F             046200
046300          VARYING WS-IDX-C FROM 1 BY 1                          046300
046400          UNTIL WS-IDX-C > CANDT-CANT-ENTRY OR WS-ENCONTRADO.    046400
046500                                                                 046500
046600     IF WS-NO-ENCONTRADO                                         046600
046700        DISPLAY '* ERROR NOMBRE DE BOLETA NO ESTA EN EL PADRON: '046700
046800                                            WS-BALF-TRIM          046800
046900        DISPLAY '* BOLETA NUMERO ' WS-BOLT-NRO-ARCH               046900
047000        GO TO 9900-ABEND-I                                       047000
047100     END-IF.                                                     047100
047200                                                                 047200
047300 2700-VALIDAR-NOM-F. EXIT.                                      047300
047400                                                                 047400
047500 2710-CHEQ-CAND-I.                                               047500
047600                                                                 047600
047700     IF CANDT-NOMBRE(WS-IDX-C) IS EQUAL WS-BALF-TRIM             047700
047800        SET WS-ENCONTRADO TO TRUE                                047800
047900     END-IF.                                                     047900
048000                                                                 048000
048100 2710-CHEQ-CAND-F. EXIT.                                         048100
048200                                                                 048200
048300*--------------------------------------------------------------*
048400*    NO SE ACEPTA EL MISMO CANDIDATO DOS VECES EN UNA BOLETA    *
048500*    (REQ-1994-007).                                             *
048600 2750-VALIDAR-REP-I.                                             048600
048700                                                                 048700
048800     PERFORM 2760-CHEQ-RANGO-I THRU 2760-CHEQ-RANGO-F           048800
048900          VARYING WS-IDX-R FROM 1 BY 1                          048900
049000          UNTIL WS-IDX-R > BALOT-CANT-RANGO(BALOT-CANT-ENTRY).  049000
049100                                                                 049100
049200 2750-VALIDAR-REP-F. EXIT.                                      049200
049300                                                                 049300
049400 2760-CHEQ-RANGO-I.                                              049400
049500                                                                 049500
049600     IF BALOT-RANGOS(BALOT-CANT-ENTRY, WS-IDX-R)                049600
049700                                    IS EQUAL WS-BALF-TRIM        049700
049800        DISPLAY '* ERROR NOMBRE REPETIDO EN BOLETA: '            049800
049900                                            WS-BALF-TRIM          049900
050000        DISPLAY '* BOLETA NUMERO ' WS-BOLT-NRO-ARCH               050000
050100        GO TO 9900-ABEND-I                                       050100
050200     END-IF.                                                     050200
050300                                                                 050300
050400 2760-CHEQ-RANGO-F. EXIT.                                        050400
050500                                                                 050500
050600*--------------------------------------------------------------*
050700*    UN LUGAR = UNA ELECCION COMPLETA SOBRE UNA COPIA DE        *
050800*    TRABAJO FRESCA DEL PADRON Y LAS BOLETAS (REQ-1991-019).    *
050900 3000-LUGARES-I.                                                 050900
051000                                                                 051000
051100     MOVE SPACES TO WS-BANNER-LUGAR.                             051100
051200     MOVE WS-NRO-LUGAR TO WS-BANNER-NRO.                         051200
051300     WRITE REG-LISTADO FROM WS-BANNER-LUGAR AFTER 1.             051300
051400                                                                 051400
051500     MOVE WS-NRO-LUGAR TO LK-NRO-LUGAR.                          051500
051600     PERFORM 3100-COPIA-TRAB-I THRU 3100-COPIA-TRAB-F.           051600
051700                                                                 051700
051800     CALL 'PGMELECT' USING LK-NRO-LUGAR                          051800
051900                            CANDW-CANT-ENTRY  CANDW-TABLA         051900
052000                            BALOW-CANT-ENTRY  BALOW-TABLA         052000
052100                            LK-GANADOR-RESULTADO                  052100
052200                            LK-RENGLON-CANT    LK-RENGLONES-TABLA 052200
052300     END-CALL.                                                   052300
052400     IF RETURN-CODE IS NOT EQUAL ZEROS                           052400
052500        DISPLAY '* ERROR PGMELECT DEVOLVIO CODIGO ' RETURN-CODE  052500
052600        GO TO 9900-ABEND-I                                       052600
052700     END-IF.                                                     052700
052800                                                                 052800
052900     PERFORM 3200-ESCRIBE-REN-I THRU 3200-ESCRIBE-REN-F         052900
053000          VARYING WS-IDX-REN FROM 1 BY 1                        053000
053100          UNTIL WS-IDX-REN > LK-RENGLON-CANT.                   053100
053200                                                                 053200
053300     IF LK-HUBO-GANADOR                                          053300
053400        ADD 1 TO WS-LUGARES-CUBIERTOS                           053400
053500        PERFORM 3300-QUITAR-GAN-I THRU 3300-QUITAR-GAN-F        053500
053600     ELSE                                                        053600
053700        SET WS-PARO-ELECCION TO TRUE                             053700
053800     END-IF.                                                     053800
053900                                                                 053900
054000 3000-LUGARES-F. EXIT.                                          054000
054100                                                                 054100
054200*--------------------------------------------------------------*
054300*    REARMA LA COPIA DE TRABAJO A PARTIR DE LAS TABLAS          *
054400*    MAESTRAS: TODOS LOS CANDIDATOS QUE QUEDAN EN EL PADRON     *
054500*    ENTRAN ACTIVOS CON VOTOS EN CERO; TODAS LAS BOLETAS        *
054600*    MAESTRAS SE COPIAN COMPLETAS Y ACTIVAS.                    *
054700 3100-COPIA-TRAB-I.                                              054700
054800                                                                 054800
054900     MOVE CANDT-CANT-ENTRY TO CANDW-CANT-ENTRY.                  054900
055000     PERFORM 3110-COPIA-CAND-I THRU 3110-COPIA-CAND-F           055000
055100          VARYING WS-IDX-C FROM 1 BY 1                          055100
055200          UNTIL WS-IDX-C > CANDT-CANT-ENTRY.                    055200
055300                                                                 055300
055400     MOVE BALOT-CANT-ENTRY TO BALOW-CANT-ENTRY.                  055400
055500     PERFORM 3150-COPIA-BOLT-I THRU 3150-COPIA-BOLT-F           055500
055600          VARYING WS-IDX-B FROM 1 BY 1                          055600
055700          UNTIL WS-IDX-B > BALOT-CANT-ENTRY.                    055700
055800                                                                 055800
055900 3100-COPIA-TRAB-F. EXIT.                                        055900
056000                                                                 056000
056100 3110-COPIA-CAND-I.                                              056100
056200                                                                 056200
056300     MOVE CANDT-NOMBRE(WS-IDX-C) TO CANDW-NOMBRE(WS-IDX-C).      056300
056400     MOVE ZEROS TO CANDW-VOTOS(WS-IDX-C).                        056400
056500     SET CANDW-ES-ACTIVO(WS-IDX-C) TO TRUE.                      056500
056600                                                                 056600
056700 3110-COPIA-CAND-F. EXIT.                                        056700
056800                                                                 056800
056900 3150-COPIA-BOLT-I.                                              056900
057000                                                                 057000
057100     MOVE BALOT-ID(WS-IDX-B) TO BALOW-ID(WS-IDX-B).              057100
057200     MOVE BALOT-CANT-RANGO(WS-IDX-B) TO                          057200
057300                              BALOW-CANT-RANGO(WS-IDX-B).        057300
057400     MOVE BALOT-RANGOS-PLANO(WS-IDX-B) TO                        057400
057500                              BALOW-RANGOS-PLANO(WS-IDX-B).      057500
057600     SET BALOW-ES-ACTIVA(WS-IDX-B) TO TRUE.                      057600
057700                                                                 057700
057800 3150-COPIA-BOLT-F. EXIT.                                        057800
057900                                                                 057900
058000*--------------------------------------------------------------*
058100 3200-ESCRIBE-REN-I.                                             058100
058200                                                                 058200
058300     WRITE REG-LISTADO FROM LK-RENGLON(WS-IDX-REN) AFTER 1.     058300
058400     IF FS-LISTADO IS NOT EQUAL '00'                            058400
058500        DISPLAY '* ERROR EN WRITE DDLISTA = ' FS-LISTADO        058500
058600        GO TO 9900-ABEND-I                                       058600
058700     END-IF.                                                     058700
058800                                                                 058800
058900 3200-ESCRIBE-REN-F. EXIT.                                       058900
059000                                                                 059000
059100*--------------------------------------------------------------*
059200*    QUITA AL GANADOR DEL PADRON MAESTRO Y LE TACHA EL NOMBRE   *
059300*    DE TODAS LAS BOLETAS MAESTRAS PARA EL PROXIMO LUGAR        *
059400*    (REQ-1991-019 / REQ-2003-071).                              *
059500 3300-QUITAR-GAN-I.                                              059500
059600                                                                 059600
059700     SET WS-NO-ENCONTRADO TO TRUE.                               059700
059800     PERFORM 3310-BUSCAR-GAN-I THRU 3310-BUSCAR-GAN-F           059800
059900          VARYING WS-IDX-C FROM 1 BY 1                          059900
060000          UNTIL WS-IDX-C > CANDT-CANT-ENTRY OR WS-ENCONTRADO.    060000
060010*    EL PERFORM VARYING INCREMENTA EL INDICE ANTES DE VOLVER   060010
060020*    A PROBAR LA CONDICION; AL SALIR POR WS-ENCONTRADO EL      060020
060030*    INDICE QUEDA UNA POSICION DESPUES DEL HALLAZGO.           060030
060040     SUBTRACT 1 FROM WS-IDX-C.                                  060040
060100                                                                 060100
060200     PERFORM 3320-CORRER-CAND-I THRU 3320-CORRER-CAND-F         060200
060300          VARYING WS-IDX-C FROM WS-IDX-C BY 1                    060300
060400          UNTIL WS-IDX-C >= CANDT-CANT-ENTRY.                    060400
060500     SUBTRACT 1 FROM CANDT-CANT-ENTRY.                           060500
060600                                                                 060600
060700     PERFORM 3350-TACHAR-BOLT-I THRU 3350-TACHAR-BOLT-F         060700
060800          VARYING WS-IDX-B FROM 1 BY 1                          060800
060900          UNTIL WS-IDX-B > BALOT-CANT-ENTRY.                    060900
061000                                                                 061000
061100 3300-QUITAR-GAN-F. EXIT.                                        061100
061200                                                                 061200
061300 3310-BUSCAR-GAN-I.                                              061300
061400                                                                 061400
061500     IF CANDT-NOMBRE(WS-IDX-C) IS EQUAL LK-GANADOR-NOMBRE        061500
061600        SET WS-ENCONTRADO TO TRUE                                061600
061700     END-IF.                                                     061700
061800                                                                 061800
061900 3310-BUSCAR-GAN-F. EXIT.                                        061900
062000                                                                 062000
062100 3320-CORRER-CAND-I.                                             062100
062200                                                                 062200
062300     MOVE CANDT-ENTRY(WS-IDX-C + 1) TO CANDT-ENTRY(WS-IDX-C).    062300
062400                                                                 062400
062500 3320-CORRER-CAND-F. EXIT.                                       062500
062600                                                                 062600
062700 3350-TACHAR-BOLT-I.                                             062700
062800                                                                 062800
062900     IF BALOT-ES-ACTIVA(WS-IDX-B) AND                           062900
063000        BALOT-CANT-RANGO(WS-IDX-B) > ZEROS                      063000
063100        SET WS-NO-ENCONTRADO TO TRUE                             063100
063200        PERFORM 3360-BUSCAR-POS-I THRU 3360-BUSCAR-POS-F        063200
063300             VARYING WS-IDX-R FROM 1 BY 1                       063300
063400             UNTIL WS-IDX-R > BALOT-CANT-RANGO(WS-IDX-B)         063400
063500                OR WS-ENCONTRADO                                 063500
063510*    SE RETROCEDE UNO POR EL MISMO MOTIVO QUE EN 3300 (VER      063510
063520*    COMENTARIO ARRIBA): PERFORM VARYING INCREMENTA ANTES DE    063520
063530*    RETESTEAR LA CONDICION DE SALIDA.                          063530
063540        SUBTRACT 1 FROM WS-IDX-R                                063540
063600        IF WS-ENCONTRADO                                         063600
063700           PERFORM 3370-CORRER-RANGO-I THRU 3370-CORRER-RANGO-F 063700
063800                VARYING WS-IDX-R2 FROM WS-IDX-R BY 1             063800
063900                UNTIL WS-IDX-R2 >= BALOT-CANT-RANGO(WS-IDX-B)    063900
064000           SUBTRACT 1 FROM BALOT-CANT-RANGO(WS-IDX-B)            064000
064100           IF BALOT-CANT-RANGO(WS-IDX-B) = ZEROS                 064100
064200              SET BALOT-ES-VACIA(WS-IDX-B) TO TRUE               064200
064300           END-IF                                                 064300
064400        END-IF                                                    064400
064500     END-IF.                                                      064500
064600                                                                 064600
064700 3350-TACHAR-BOLT-F. EXIT.                                       064700
064800                                                                 064800
064900 3360-BUSCAR-POS-I.                                              064900
065000                                                                 065000
065100     IF BALOT-RANGOS(WS-IDX-B, WS-IDX-R)                        065100
065200                            IS EQUAL LK-GANADOR-NOMBRE           065200
065300        SET WS-ENCONTRADO TO TRUE                                065300
065400     END-IF.                                                     065400
065500                                                                 065500
065600 3360-BUSCAR-POS-F. EXIT.                                        065600
065700                                                                 065700
065800 3370-CORRER-RANGO-I.                                            065800
065900                                                                 065900
066000     MOVE BALOT-RANGOS(WS-IDX-B, WS-IDX-R2 + 1)                 066000
066100                     TO BALOT-RANGOS(WS-IDX-B, WS-IDX-R2).      066100
066200                                                                 066200
066300 3370-CORRER-RANGO-F. EXIT.                                      066300
066400                                                                 066400
066500*--------------------------------------------------------------*
066600 9000-FINAL-I.                                                   066600
066700                                                                 066700
066800     DISPLAY ' '.                                                066800
066900     DISPLAY '=============================================='.  066900
067000     DISPLAY 'PGMRCVTB - FIN DE CORRIDA '                       067000
067100                     WS-FECHA-COMPLETA.                          067100
067200     DISPLAY 'LUGARES A CUBRIR : ' WS-PARM-LUGARES.              067200
067300     DISPLAY 'LUGARES CUBIERTOS: ' WS-LUGARES-CUBIERTOS.         067300
067400                                                                 067400
067500     CLOSE LISTADO.                                              067500
067600     IF FS-LISTADO IS NOT EQUAL '00'                            067600
067700        DISPLAY '* ERROR EN CLOSE DDLISTA = ' FS-LISTADO        067700
067800        MOVE 9999 TO RETURN-CODE                                 067800
067900     END-IF.                                                     067900
068000                                                                 068000
068100 9000-FINAL-F. EXIT.                                             068100
068200                                                                 068200
068300*--------------------------------------------------------------*
068400*    PUNTO UNICO DE ABEND POR ERROR DE VALIDACION O DE E/S.     *
068500*    SE LLEGA POR GO TO DESDE CUALQUIER PARRAFO DE CARGA O      *
068600*    VALIDACION; EL LISTADO PUEDE HABER QUEDADO ABIERTO.        *
068700 9900-ABEND-I.                                                   068700
068800                                                                 068800
068900     DISPLAY '******************************************'.      068900
069000     DISPLAY '* PGMRCVTB - ABEND POR ERROR DE VALIDACION *'.     069000
069100     DISPLAY '******************************************'.      069100
069200     MOVE 9999 TO RETURN-CODE.                                   069200
069300     IF FS-LISTADO IS EQUAL '00'                                 069300
069400        CLOSE LISTADO                                            069400
069500     END-IF.                                                     069500
069600     STOP RUN.                                                   069600

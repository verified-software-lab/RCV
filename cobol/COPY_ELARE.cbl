000100*////////////////// (AREA DE COMUNICACION) /////////////////////*000200
000200****************************************************      *000300
000300*    AREA DE ENLACE ENTRE EL DRIVER (PGMRCVTB) Y EL          *000400
000400*    MOTOR DE UNA SOLA ELECCION (PGMELECT), PASADA POR       *000500
000500*    CALL ... USING EN EL ORDEN DECLARADO ABAJO.             *000600
000600*    JUNTO CON LA TABLA DE CANDIDATOS (COPY_CANDT) Y LA      *000700
000700*    TABLA DE BOLETAS (COPY_BALOT) FORMA TODO EL PARM DEL    *000800
000800*    CALL.                                                   *000900
000900****************************************************      *001000
001000                                                                001100
001100 01  LK-NRO-LUGAR                PIC 9(03) COMP VALUE ZEROS.    001200
001200                                                                001300
001300 01  LK-GANADOR-RESULTADO.                                      001400
001400     03  LK-GANADOR-NOMBRE       PIC X(30)   VALUE SPACES.      001500
001500     03  LK-GANADOR-VOTOS        PIC S9(6) COMP-3 VALUE ZEROS.  001600
001600     03  LK-GANADOR-HALLADO      PIC X(01)   VALUE 'N'.         001700
001700         88  LK-HUBO-GANADOR                 VALUE 'Y'.         001800
001800         88  LK-NO-HUBO-GANADOR              VALUE 'N'.         001900
001900     03  FILLER                  PIC X(10)   VALUE SPACES.      002000
002000                                                                002100
002100*//////////////////////////////////////////////////////////////002200
002200*    RENGLONES DEL RASTRO DE RONDAS QUE ARMA PGMELECT PARA     *002300
002300*    UN LUGAR; PGMRCVTB LOS ESCRIBE EN DDLISTA AL VOLVER DEL    002400
002400*    CALL. CAPACIDAD PENSADA PARA 99 CANDIDATOS X RONDAS DE     002500
002500*    ELIMINACION SIMULTANEA (NO SE ESPERA LLEGAR AL TOPE).      002600
002600*//////////////////////////////////////////////////////////////002700
002700 77  LK-RENGLON-CANT             PIC 9(05) COMP VALUE ZEROS.    002800
002800 01  LK-RENGLONES-TABLA.                                        002900
002900     03  LK-RENGLON OCCURS 1 TO 5000 TIMES                      003000
003000                 DEPENDING ON LK-RENGLON-CANT                   003100
003100                 INDEXED BY LK-REN-IDX                          003200
003200                 PIC X(132) VALUE SPACES.                       003300
003300*//////////////////////////////////////////////////////////////003400
